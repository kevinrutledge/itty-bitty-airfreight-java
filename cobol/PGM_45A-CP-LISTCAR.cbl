000100*//////////////// (LISTADO DE CARGA) /////////////////////////////
000200*************************************************************
000300*    CPLISTCA                                                *
000400*    LAYOUT RENGLONES DEL LISTADO DE CARGA POR TIPO DE AVION *
000500*    LARGO RENGLON = 100 BYTES (DDLISTA)                     *
000600*    UN JUEGO DE ESTOS TRES GRUPOS SE IMPRIME POR CADA TIPO  *
000700*    DE AVION (737 Y LUEGO 767) EN 8000-REPORTE-I            *
000800*************************************************************
000900*    TITULO - PRIMER RENGLON DEL LISTADO DE CADA AVION
001000 01  IMP-TITULO-CARGA.
001100     05  FILLER                  PIC X(12) VALUE 'Load out of '.
001200     05  IMP-TIT-TIPO-AVION      PIC X(03) VALUE SPACES.
001300     05  FILLER                  PIC X(10) VALUE ' aircraft '.
001400     05  IMP-TIT-AVION-ID        PIC X(07) VALUE SPACES.
001500     05  FILLER                  PIC X(68) VALUE SPACES.
001600*    SUBTITULO - ENCABEZADO DE COLUMNAS, SEGUNDO RENGLON
001700 01  IMP-SUBTITULO-CARGA.
001800     05  IMP-SUB-COL1        PIC X(20) VALUE 'Pallet/Container'.
001900     05  IMP-SUB-COL2        PIC X(16) VALUE 'Aircraft Type'.
002000     05  IMP-SUB-COL3        PIC X(16) VALUE 'Identifier'.
002100     05  IMP-SUB-COL4        PIC X(20) VALUE 'Weight (pounds)'.
002200     05  IMP-SUB-COL5        PIC X(16) VALUE 'Destination'.
002300     05  FILLER                  PIC X(12) VALUE SPACES.
002400*    DETALLE - UN RENGLON POR CADA ULD ACEPTADA, EN ORDEN DE
002500*    LLEGADA (SIN CORTE DE CONTROL NI SUBTOTALES)
002600 01  IMP-DETALLE-CARGA.
002700     05  IMP-DET-TIPO-ULD        PIC X(20) VALUE SPACES.
002800     05  IMP-DET-TIPO-AVION      PIC X(16) VALUE SPACES.
002900     05  IMP-DET-IDENT-ULD       PIC X(16) VALUE SPACES.
003000     05  IMP-DET-PESO            PIC X(20) VALUE SPACES.
003100     05  IMP-DET-DESTINO         PIC X(16) VALUE SPACES.
003200     05  FILLER                  PIC X(12) VALUE SPACES.
