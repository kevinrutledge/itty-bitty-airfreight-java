000100*//////////////// (MANIFIESTO ULD) //////////////////////////////
000200*************************************************************
000300*    CPULDCAR                                               *
000400*    LAYOUT UNIDAD DE CARGA (ULD) - MANIFIESTO DE VUELO      *
000500*    LARGO REGISTRO = 50 BYTES                               *
000600*    ORIGEN: UNA LINEA DEL ARCHIVO DDENTRA, CAMPOS SEPARADOS *
000700*    POR BLANCOS, PARSEADA POR UNSTRING EN 2010-PARSEAR-LIN  *
000800*************************************************************
000900 01  WS-REG-ULDCARGA.
001000*    POSICION (1:9) TIPO DE UNIDAD - "Container" O "Pallet"
001100     03  CARGA-TIPO-ULD          PIC X(09) VALUE SPACES.
001200*    POSICION (10:3) ABREVIATURA IATA DE LA ULD (AYF,AKE,ETC)
001300     03  CARGA-ABREVIATURA       PIC X(03) VALUE SPACES.
001400*    POSICION (13:10) IDENTIFICADOR UNICO DE LA ULD
001500     03  CARGA-IDENT-ULD         PIC X(10) VALUE SPACES.
001600*    POSICION (23:3) TIPO DE AVION - SOLO SE ACEPTA 737 O 767
001700     03  CARGA-TIPO-AVION        PIC 9(03) VALUE ZEROS.
001800*    REDEFINE ALFANUMERICO DEL TIPO DE AVION, PARA ARMAR
001900*    LA ETIQUETA DEL ENCABEZADO DEL REPORTE DE CARGA SIN
002000*    TENER QUE RE-EDITAR EL CAMPO NUMERICO.
002100     03  CARGA-TIPO-AVION-ALFA REDEFINES CARGA-TIPO-AVION
002200                                 PIC X(03).
002300*    POSICION (26:8) PESO DE LA UNIDAD EN LIBRAS, 2 DECIMALES
002400     03  CARGA-PESO              PIC 9(06)V9(02) VALUE ZEROS.
002500*    REDEFINE DEL PESO PARA DESGLOSAR ENTERO Y DECIMAL AL
002600*    ARMAR EL RENGLON DE DETALLE CON 6 DECIMALES (VER
002700*    8500-FORMATEAR-PESO).
002800     03  CARGA-PESO-DESGLOSE REDEFINES CARGA-PESO.
002900         05  CARGA-PESO-ENTERO   PIC 9(06).
003000         05  CARGA-PESO-DECIMAL  PIC 9(02).
003100*    POSICION (34:10) DESTINO - CODIGO DE AEROPUERTO/CIUDAD
003200     03  CARGA-DESTINO           PIC X(10) VALUE SPACES.
003300*    RELLENO HASTA COMPLETAR LOS 50 BYTES DEL REGISTRO
003400     03  FILLER                  PIC X(07) VALUE SPACES.
