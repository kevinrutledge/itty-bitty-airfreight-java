000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCARGA.
000300 AUTHOR. R BRIZUELA.
000400 INSTALLATION. GTE CARGA AEREA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 05/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - CONFIDENCIAL.
000800*************************************************************
000900*    PGMCARGA                                                *
001000*    ==========                                              *
001100*    PLANEAMIENTO DE CARGA DE UNIDADES ULD (CONTENEDORES Y   *
001200*    PALLETS) SOBRE AERONAVES BOEING 737 Y BOEING 767.       *
001300*    LEE EL MANIFIESTO DDENTRA, VALIDA TIPO DE ULD, TIPO DE  *
001400*    AVION Y COMPATIBILIDAD DE ABREVIATURA, ACUMULA PESO POR *
001500*    TIPO DE AVION CONTRA EL TOPE DE CADA UNO, Y EMITE POR   *
001600*    DDLISTA EL LISTADO DE CARGA DE CADA AVION (737, LUEGO   *
001700*    767) CON LAS UNIDADES ACEPTADAS EN ORDEN DE LLEGADA.    *
001800*    LAS UNIDADES RECHAZADAS SE INFORMAN POR DISPLAY, CON EL *
001900*    MOTIVO, Y NO PARTICIPAN DEL LISTADO NI DEL PESO TOTAL.  *
002000*    NO SE EMITE NINGUN OTRO SUBPRODUCTO; NO HAY ARCHIVO DE  *
002100*    RECHAZOS NI TOTALIZACION EN CINTA/DISCO.                *
002200*************************************************************
002300*    HISTORIAL DE CAMBIOS
002400*    ---------------------------------------------------------
002500*    14/05/1987 RB  ALTA INICIAL DEL PROGRAMA - PLANEAMIENTO
002600*    14/05/1987 RB  DE CARGA PARA VUELOS 737/767, PEDIDO
002700*    14/05/1987 RB  OPERACIONES DE CARGA GTE-1987-041.
002800*    03/02/1988 RB  AJUSTADO ANCHO DE CARGA-IDENT-ULD A 10
002900*    03/02/1988 RB  POSICIONES, LOS PRIMEROS IDENTIFICADORES
003000*    03/02/1988 RB  DE 8 SE QUEDABAN CORTOS. GTE-1988-030.
003100*    02/09/1988 RB  AGREGADA VALIDACION DE ABREVIATURA IATA
003200*    02/09/1988 RB  CONTRA TABLA POR TIPO DE AVION, PEDIDO
003300*    02/09/1988 RB  GTE-1988-118 (RECLAMO DE AEROLINEA).
003400*    14/06/1989 RB  AMPLIADOS LOS MENSAJES DE ERROR DE OPEN Y
003500*    14/06/1989 RB  DE LECTURA CON EL FILE STATUS DEVUELTO POR
003600*    14/06/1989 RB  EL SISTEMA, ANTES SOLO DECIAN "ERROR".
003700*    14/06/1989 RB  TICKET GTE-1989-022.
003800*    21/03/1990 HDG CORREGIDO TOPE DE PESO 767, ESTABA TOMANDO
003900*    21/03/1990 HDG EL TOPE DEL 737 POR ERROR DE TIPEO. TICKET
004000*    21/03/1990 HDG GTE-1990-004.
004100*    05/08/1991 HDG AMPLIADO WS-MENSAJE-RECHAZO DE 60 A 80
004200*    HDG POSICIONES; LOS MENSAJES DE LA REGLA 3 SE TRUNCABAN
004300*    05/08/1991 HDG CON ABREVIATURAS DE IDENTIFICADOR LARGO.
004400*    05/08/1991 HDG TICKET GTE-1991-058.
004500*    17/11/1992 HDG AGREGADO CONTADOR DE SECUENCIA DE UNIDAD
004600*    17/11/1992 HDG PARA CONTROL DE VOLUMEN DEL MANIFIESTO.
004700*    17/11/1992 HDG (SOLO INFORMATIVO, NO SE IMPRIME EN EL
004800*    17/11/1992 HDG LISTADO DE CARGA). TICKET GTE-1992-071.
004900*    12/04/1993 MSO EL CIERRE DE ARCHIVOS AHORA SE HACE SIEMPRE
005000*    12/04/1993 MSO EN 9010-CERRAR-ARCHIVOS-I, AUNQUE HAYA
005100*    12/04/1993 MSO FALLADO EL OPEN DE DDLISTA; ANTES PODIA
005200*    12/04/1993 MSO QUEDAR DDENTRA ABIERTO SI DDLISTA FALLABA.
005300*    12/04/1993 MSO TICKET GTE-1993-014.
005400*    30/06/1994 MSO REVISADO MANEJO DE DDENTRA CON RENGLONES
005500*    30/06/1994 MSO DE LARGO VARIABLE (BLANCOS DE MAS ENTRE
005600*    30/06/1994 MSO CAMPOS). TICKET GTE-1994-077.
005700*    09/02/1995 MSO UNIFICADO EL FORMATO DE PESO IMPRESO A 6
005800*    09/02/1995 MSO DECIMALES (2 REALES + 4 CEROS DE RELLENO)
005900*    09/02/1995 MSO PARA CALZAR CON EL LISTADO HISTORICO EN
006000*    09/02/1995 MSO CINTA. VER 8500-FORMATEAR-PESO-I.
006100*    09/02/1995 MSO TICKET GTE-1995-036.
006200*    08/01/1996 MSO OBSERVADO: EL MENSAJE DE TOPE DE PESO DEL
006300*    08/01/1996 MSO 737 DICE "767" EN EL TEXTO. CONSULTADO A
006400*    08/01/1996 MSO OPERACIONES - CONFIRMAN QUE EL TEXTO NO SE
006500*    08/01/1996 MSO TOCA, YA SE USA ASI EN LOS REPORTES DE
006600*    08/01/1996 MSO AEROLINEA. NO CORREGIR. TICKET GTE-1996-009.
006700*    22/09/1997 MSO REVISADAS TABLAS TB-CARGA-737/767, SE
006800*    22/09/1997 MSO AMPLIARON DE 500 A 999 OCURRENCIAS POR
006900*    22/09/1997 MSO CRECIMIENTO DE VUELOS CHARTER. GTE-1997-098.
007000*    14/02/1998 MSO REVISADO PROGRAMA COMPLETO PARA AÑO 2000 -
007100*    14/02/1998 MSO NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD,
007200*    14/02/1998 MSO SIN IMPACTO Y2K. TICKET GTE-1998-002.
007300*    19/07/1999 DQR CERTIFICACION FINAL Y2K, SIN CAMBIOS DE
007400*    19/07/1999 DQR CODIGO. TICKET GTE-1999-031.
007500*    23/05/2003 DQR AGREGADA TABLA DE ABREVIATURAS 767 P1P/P6P
007600*    23/05/2003 DQR (NUEVOS TIPOS DE PALLET). GTE-2003-014.
007700*    11/03/2004 HDG CORREGIDO ORDEN DE 2000-PROCESO-I: EL
007800*    11/03/2004 HDG CONTADOR DE SECUENCIA SE INCREMENTABA ANTES
007900*    11/03/2004 HDG DE VALIDAR LA CANTIDAD DE CAMPOS, CONTABA
008000*    11/03/2004 HDG RENGLONES DESCARTADOS COMO SI FUERAN
008100*    11/03/2004 HDG PROCESADOS. TICKET GTE-2004-006.
008200*    11/03/2004 HDG DE PASO, ELIMINADO EL CAMPO WS-FECHA-PROCESO
008300*    11/03/2004 HDG Y EL MNEMONICO DE IMPRESORA C01 IS
008400*    11/03/2004 HDG TOP-OF-FORM: QUEDARON DE UN BORRADOR
008500*    11/03/2004 HDG ANTERIOR Y NUNCA SE USARON EN NINGUN
008600*    11/03/2004 HDG PARRAFO. GTE-2004-006.
008700*    30/09/2005 DQR REVISADAS LAS 999 OCURRENCIAS DE TB-CARGA-737/
008800*    30/09/2005 DQR 767 POR PEDIDO DE AUDITORIA DE CAPACIDAD; SE
008900*    30/09/2005 DQR DESCARTO AMPLIAR MAS PORQUE EL VOLUMEN MAXIMO
009000*    30/09/2005 DQR HISTORICO NO SUPERA LAS 300 ULD POR VUELO.
009100*    30/09/2005 DQR SIN CAMBIOS DE CODIGO. TICKET GTE-2005-021.
009200*    14/03/2006 MSO RECOMPILADO CON LA NUEVA VERSION DEL COMPILADOR
009300*    14/03/2006 MSO DE LA CASA (CAMBIO DE PLATAFORMA DE CPU DEL
009400*    14/03/2006 MSO CENTRO DE COMPUTOS); SIN CAMBIOS DE FUENTE.
009500*    14/03/2006 MSO TICKET GTE-2006-004.
009600*    22/11/2007 HDG AGREGADO EL DISPLAY DE UNIDADES CARGADAS POR
009700*    22/11/2007 HDG TIPO DE AVION EN 9000-FINAL-I; ANTES SOLO SE
009800*    22/11/2007 HDG INFORMABA LA CANTIDAD DE RENGLONES LEIDOS.
009900*    22/11/2007 HDG PEDIDO DE OPERACIONES, TICKET GTE-2007-013.
010000*************************************************************
010100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010200 ENVIRONMENT DIVISION.
010300*    SIN CONFIGURATION SECTION: NO HAY MNEMONICOS DE IMPRESORA
010400*    NI SWITCHES UPSI QUE DECLARAR (EL LISTADO DE CARGA NO USA
010500*    SALTOS DE CANAL). VER NOTA GTE-2004-006 ARRIBA.
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800
010900*    DDENTRA - MANIFIESTO DE VUELO, UN RENGLON POR ULD, ARMADO
011000*    POR EL SISTEMA DE OPERACIONES DE CARGA AGUAS ARRIBA.
011100     SELECT ULDCARGA ASSIGN DDENTRA
011200     ORGANIZATION IS LINE SEQUENTIAL
011300     FILE STATUS  IS FS-ENTRADA.
011400
011500*    DDLISTA - LISTADO DE CARGA IMPRESO, UN JUEGO DE RENGLONES
011600*    POR TIPO DE AVION (VER 8000-REPORTE-I).
011700     SELECT LISTADO  ASSIGN DDLISTA
011800     FILE STATUS  IS FS-LISTADO.
011900
012000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012100 DATA DIVISION.
012200 FILE SECTION.
012300
012400*    REGISTRO CRUDO DE DDENTRA, ANTES DE SEPARAR POR CAMPOS.
012500*    SE PARSEA CAMPO A CAMPO EN 2010-PARSEAR-LIN-I; VER
012600*    PGM_45A-CP-ULDCARG PARA EL LAYOUT LOGICO DE 50 BYTES.
012700 FD  ULDCARGA
012800     BLOCK CONTAINS 0 RECORDS
012900     RECORDING MODE IS F.
013000 01  REG-ENTRADA          PIC X(80).
013100*    80 POSICIONES ALCANZAN DE SOBRA PARA LOS 6 CAMPOS DE
013200*    DDENTRA MAS LOS BLANCOS SEPARADORES ENTRE ELLOS.
013300
013400*    REGISTRO DE SALIDA DEL LISTADO DE CARGA, 100 BYTES. SE
013500*    REUTILIZA PARA TITULO, SUBTITULO Y DETALLE (VER
013600*    PGM_45A-CP-LISTCAR).
013700 FD  LISTADO
013800     BLOCK CONTAINS 0 RECORDS
013900     RECORDING MODE IS F.
014000 01  REG-SALIDA           PIC X(100).
014100
014200 WORKING-STORAGE SECTION.
014300*=======================*
014400
014500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014600
014700*---------- ARCHIVOS --------------------------------------------
014800*    FILE STATUS DE DDENTRA; SE CONSULTA EN 1000-INICIO-I (OPEN)
014900*    Y EN 2100-LEER-I (READ). EL 88-LEVEL SOLO SE USA EN LA READ.
015000 77  FS-ENTRADA               PIC XX      VALUE SPACES.
015100     88  FS-ENTRADA-FIN                   VALUE '10'.
015200
015300*    IDEM FS-ENTRADA, PERO PARA EL OPEN DE DDLISTA EN 1000-INICIO-I.
015400 77  FS-LISTADO               PIC XX      VALUE SPACES.
015500     88  FS-LISTADO-FIN                   VALUE '10'.
015600
015700*    SWITCH DE FIN DE LECTURA DEL MANIFIESTO, GOBIERNA EL LOOP
015800*    PRINCIPAL EN MAIN-PROGRAM-I (PERFORM ... UNTIL).
015900 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
016000     88  WS-FIN-LECTURA                   VALUE 'Y'.
016100     88  WS-NO-FIN-LECTURA                VALUE 'N'.
016200
016300*---------- VERIFICA SI EL REGISTRO ES VALIDO -------------------
016400*    SE PONE EN 'NO' EN CUANTO CUALQUIERA DE LAS REGLAS 1 A 4
016500*    RECHAZA EL RENGLON; LOS PARRAFOS 2020/2030/2040/2050
016600*    SIGUIENTES QUEDAN EN NO-OP SI YA VIENE EN 'NO'.
016700 77  WS-REG-VALIDO            PIC X(02)   VALUE 'SI'.
016800
016900*---------- CANTIDAD DE PALABRAS DEL RENGLON DE ENTRADA ---------
017000*    LLENADO POR TALLYING EN EL UNSTRING DE 2010-PARSEAR-LIN-I.
017100*    UN RENGLON BIEN FORMADO TIENE EXACTAMENTE 6 PALABRAS.
017200 77  WS-CANT-CAMPOS           PIC 9(02) COMP    VALUE ZEROS.
017300
017400*---------- CONTADORES / ACUMULADORES ----------------------------
017500*    CONTADOR DE SECUENCIA DE UNIDAD, SOLO PARA CONTROL DE
017600*    VOLUMEN DEL MANIFIESTO (TICKET GTE-1992-071). NO SE
017700*    IMPRIME NI SE USA PARA NINGUNA DECISION DEL PROGRAMA; SE
017800*    INCREMENTA UNA SOLA VEZ POR RENGLON BIEN FORMADO (VER
017900*    NOTA GTE-2004-006 SOBRE EL ORDEN EN 2000-PROCESO-I).
018000 77  WS-CONT-SECUENCIA        PIC 9(06) COMP    VALUE ZEROS.
018100*    RENGLONES LEIDOS DE DDENTRA, INCLUIDOS LOS DESCARTADOS;
018200*    SE INFORMA AL FINAL EN 9000-FINAL-I.
018300*    INCLUYE LOS RENGLONES DESCARTADOS POR 2010-PARSEAR-LIN-I,
018400*    A DIFERENCIA DE WS-CONT-SECUENCIA QUE SOLO CUENTA LOS
018500*    RENGLONES BIEN FORMADOS.
018600 77  WS-CANT-LEIDOS           PIC 9(06) COMP    VALUE ZEROS.
018700*    UNIDADES ACEPTADAS POR AVION, TAMBIEN USADAS COMO INDICE
018800*    DE ALTA EN LAS TABLAS TB-CARGA-737/TB-CARGA-767.
018900 77  WS-CANT-737              PIC 9(04) COMP    VALUE ZEROS.
019000*    999 ES EL TOPE POSIBLE (OCCURS DE TB-CARGA-737); EL SHOP NO
019100*    VIO NUNCA UN VUELO CON TANTAS ULD (VER NOTA GTE-2005-021).
019200 77  WS-CANT-767              PIC 9(04) COMP    VALUE ZEROS.
019300*    INDICES DE RECORRIDO PARA IMPRESION DEL LISTADO (8100/8200).
019400 77  WS-IX-737                PIC 9(04) COMP    VALUE ZEROS.
019500 77  WS-IX-767                PIC 9(04) COMP    VALUE ZEROS.
019600*    INDICE DE BUSQUEDA LINEAL EN LA TABLA DE ABREVIATURAS DEL
019700*    TIPO DE AVION QUE CORRESPONDA (2041/2042).
019800*    COMPARTIDO POR 2041-BUSCAR-737-I Y 2042-BUSCAR-767-I; SE
019900*    REINICIA EN 1 CADA VEZ QUE ARRANCA UNA BUSQUEDA NUEVA.
020000 77  WS-IX-TABLA              PIC 9(02) COMP    VALUE ZEROS.
020100
020200*    PESO ACUMULADO POR TIPO DE AVION, CONTRA EL TOPE DE CADA
020300*    UNO (REGLA 4). WS-PESO-ACUM-PRUEBA ES UN AREA DE TRABAJO
020400*    PARA PROBAR EL NUEVO TOTAL ANTES DE CONFIRMARLO, ASI UNA
020500*    UNIDAD RECHAZADA POR PESO NO ALTERA EL ACUMULADO REAL.
020600*    ACUMULADO REAL, 737
020700 77  WS-TOTAL-PESO-737        PIC 9(07)V9(02) COMP  VALUE ZEROS.
020800*    ACUMULADO REAL, 767
020900 77  WS-TOTAL-PESO-767        PIC 9(07)V9(02) COMP  VALUE ZEROS.
021000*    AREA DE PRUEBA COMPARTIDA POR 2060 Y 2070 (UNA UNIDAD A LA
021100*    VEZ, NO HACE FALTA UNA POR TIPO DE AVION)
021200 77  WS-PESO-ACUM-PRUEBA      PIC 9(07)V9(02) COMP  VALUE ZEROS.
021300
021400*---------- TOPES DE PESO POR TIPO DE AVION ----------------------
021500*    VALORES FIJOS DE OPERACIONES DE CARGA, EN LIBRAS. NO SE
021600*    PARAMETRIZAN POR CONTROL-CARD; CAMBIAN RARA VEZ Y SOLO
021700*    POR PEDIDO ESCRITO DE OPERACIONES (VER GTE-1990-004).
021800 77  WS-TOPE-737              PIC 9(07)V9(02)   VALUE 46000.00.
021900 77  WS-TOPE-767              PIC 9(07)V9(02)   VALUE 116000.00.
022000
022100*---------- IDENTIFICADORES DE AVION PARA EL ENCABEZADO ----------
022200*    MATRICULA DE LA AERONAVE ASIGNADA AL VUELO DEL DIA, USADA
022300*    SOLO PARA EL TITULO DEL LISTADO (IMP-TIT-AVION-ID).
022400*    VALOR FIJO DE MUESTRA; EN PRODUCCION SE ACTUALIZA A MANO
022500*    POR CADA VUELO DEL DIA (NO HAY PARAMETRO DE ENTRADA PARA
022600*    ESTE DATO EN LA VERSION ACTUAL DEL PROGRAMA).
022700 77  WS-AVION-ID-737          PIC X(07)   VALUE 'IBA0123'.
022800 77  WS-AVION-ID-767          PIC X(07)   VALUE 'IBA0456'.
022900
023000*---------- MENSAJE DE RECHAZO -----------------------------------
023100*    ARMADO POR STRING EN CADA PARRAFO DE VALIDACION QUE
023200*    RECHAZA EL RENGLON, Y EMITIDO POR DISPLAY EN EL MISMO
023300*    PARRAFO (NO HAY ARCHIVO DE RECHAZOS).
023400 77  WS-MENSAJE-RECHAZO       PIC X(80)   VALUE SPACES.
023500*---------- CAMPOS DEL RENGLON DE ENTRADA, YA SEPARADOS ----------
023600*    (SE USA UN 7MO CAMPO SOLO PARA DETECTAR RENGLONES CON MAS
023700*    DE 6 PALABRAS; SI SE LLENA, EL RENGLON SE DESCARTA)
023800*    CAMPO 1 - TIPO DE ULD ("Container"/"Pallet")
023900 77  WS-CAMPO-1               PIC X(09)   VALUE SPACES.
024000*    CAMPO 2 - ABREVIATURA IATA
024100 77  WS-CAMPO-2               PIC X(03)   VALUE SPACES.
024200*    CAMPO 3 - IDENTIFICADOR DE LA ULD
024300 77  WS-CAMPO-3               PIC X(10)   VALUE SPACES.
024400*    CAMPO 4 - TIPO DE AVION ("737"/"767")
024500 77  WS-CAMPO-4               PIC X(03)   VALUE SPACES.
024600*    CAMPO 5 - PESO EN TEXTO, FORMATO NNNNNN.NN
024700 77  WS-CAMPO-5               PIC X(09)   VALUE SPACES.
024800*    CAMPO 6 - DESTINO (CODIGO DE AEROPUERTO/CIUDAD)
024900 77  WS-CAMPO-6               PIC X(10)   VALUE SPACES.
025000*    CAMPO 7 - SIN USO EN EL LAYOUT, SOLO PARA DETECTAR SOBRANTE
025100 77  WS-CAMPO-7               PIC X(20)   VALUE SPACES.
025200
025300*---------- DESGLOSE DEL CAMPO PESO (ENTERO.DECIMAL) -------------
025400*    WS-CAMPO-5 LLEGA COMO TEXTO "NNNNNN.NN"; SE PARTE POR EL
025500*    PUNTO Y SE ARMA CARGA-PESO NUMERICO EN 2010-PARSEAR-LIN-I.
025600 77  WS-PESO-ENT-TXT           PIC X(06)  VALUE SPACES
025700                                          JUSTIFIED RIGHT.
025800*    PARTE ENTERA DEL PESO EN TEXTO, ALINEADA A LA DERECHA PARA
025900*    QUE INSPECT PUEDA RELLENAR CON CEROS LOS BLANCOS A LA
026000*    IZQUIERDA ANTES DE MOVERLA A CARGA-PESO-ENTERO.
026100 77  WS-PESO-DEC-TXT           PIC X(02)  VALUE SPACES.
026200
026300*---------- FLAG DE BUSQUEDA EN TABLA DE ABREVIATURAS ------------
026400*    REINICIALIZADO A 'NO' AL COMIENZO DE CADA BUSQUEDA EN
026500*    2040-VALIDAR-ABREVIATURA-I, ANTES DE ENTRAR A 2041/2042.
026600 77  WS-ABREV-ENCONTRADA       PIC X(02)  VALUE 'NO'.
026700
026800*---------- ARMADO DEL PESO PARA EL RENGLON DE DETALLE -----------
026900 01  WS-PESO-A-IMPRIMIR.
027000     05  WS-PESO-IMPR-VALOR    PIC 9(06)V9(02) VALUE ZEROS.
027100*    REDEFINE PARA SUPRIMIR CEROS A LA IZQUIERDA DEL ENTERO Y
027200*    ARMAR EL RENGLON CON 6 DECIMALES (VER 8500-FORMATEAR-PESO).
027300 01  WS-PESO-DESGLOSE-IMPR REDEFINES WS-PESO-A-IMPRIMIR.
027400     05  WS-PESO-IMPR-ENTERO   PIC 9(06).
027500     05  WS-PESO-IMPR-DECIMAL  PIC 9(02).
027600
027700*    AREAS DE TRABAJO PARA SUPRIMIR CEROS A LA IZQUIERDA DE LA
027800*    PARTE ENTERA DEL PESO (VER 8500-FORMATEAR-PESO-I).
027900*    ITEM EDITADO CON ZEROS SUPRIMIDOS (Z), LUEGO PASADO A
028000*    ALFANUMERICO PARA PODER RECORTAR LOS BLANCOS A LA IZQUIERDA
028100*    CON UNSTRING (VER 8500-FORMATEAR-PESO-I).
028200 77  WS-PESO-ENT-ED            PIC Z(05)9.
028300 77  WS-PESO-ENT-ALFA          PIC X(06)  VALUE SPACES.
028400 77  WS-PESO-ENT-TRIM          PIC X(06)  VALUE SPACES.
028500
028600*//// TABLA DE ABREVIATURAS VALIDAS POR TIPO DE AVION - 737 //////
028700*    REGLA 3: LA ABREVIATURA IATA DE LA ULD DEBE FIGURAR ACA
028800*    PARA SER ACEPTADA EN UN VUELO 737 (VER 2041-BUSCAR-737-I).
028900 01  WS-TABLA-ABREV-737-INI.
029000     05  FILLER              PIC X(03) VALUE 'AYF'.
029100     05  FILLER              PIC X(03) VALUE 'AYK'.
029200     05  FILLER              PIC X(03) VALUE 'AAA'.
029300     05  FILLER              PIC X(03) VALUE 'AYY'.
029400     05  FILLER              PIC X(03) VALUE 'PAG'.
029500     05  FILLER              PIC X(03) VALUE 'PMC'.
029600     05  FILLER              PIC X(03) VALUE 'PLA'.
029700 01  TB-ABREV-737 REDEFINES WS-TABLA-ABREV-737-INI.
029800     05  TB-ABREV-737-OCC    PIC X(03) OCCURS 7 TIMES.
029900
030000*//// TABLA DE ABREVIATURAS VALIDAS POR TIPO DE AVION - 767 //////
030100*    REGLA 3, LADO 767. LAS DOS ULTIMAS (P1P/P6P) SON LOS
030200*    NUEVOS TIPOS DE PALLET AGREGADOS EN GTE-2003-014.
030300 01  WS-TABLA-ABREV-767-INI.
030400     05  FILLER              PIC X(03) VALUE 'AKE'.
030500     05  FILLER              PIC X(03) VALUE 'APE'.
030600     05  FILLER              PIC X(03) VALUE 'AKC'.
030700     05  FILLER              PIC X(03) VALUE 'AQP'.
030800     05  FILLER              PIC X(03) VALUE 'AQF'.
030900     05  FILLER              PIC X(03) VALUE 'AAP'.
031000     05  FILLER              PIC X(03) VALUE 'P1P'.
031100     05  FILLER              PIC X(03) VALUE 'P6P'.
031200 01  TB-ABREV-767 REDEFINES WS-TABLA-ABREV-767-INI.
031300     05  TB-ABREV-767-OCC    PIC X(03) OCCURS 8 TIMES.
031400
031500*//// TABLA DE UNIDADES ACEPTADAS - AVION 737 (ORDEN DE LLEGADA) /
031600*    UNA ENTRADA POR ULD ACEPTADA, EN EL ORDEN EN QUE LLEGO EN
031700*    EL MANIFIESTO (NO SE ORDENA NI SE HACE CORTE DE CONTROL).
031800*    999 OCURRENCIAS DESDE GTE-1997-098 (ANTES 500).
031900 01  TB-CARGA-737.
032000     05  TB-CARGA-737-OCC OCCURS 999 TIMES INDEXED BY IX-737.
032100         10  TB-737-TIPO-ULD      PIC X(09).
032200         10  TB-737-IDENT-ULD     PIC X(10).
032300         10  TB-737-PESO          PIC 9(06)V9(02).
032400         10  TB-737-DESTINO       PIC X(10).
032500
032600*//// TABLA DE UNIDADES ACEPTADAS - AVION 767 (ORDEN DE LLEGADA) /
032700*    IDEM TB-CARGA-737 PERO PARA EL VUELO 767.
032800 01  TB-CARGA-767.
032900     05  TB-CARGA-767-OCC OCCURS 999 TIMES INDEXED BY IX-767.
033000         10  TB-767-TIPO-ULD      PIC X(09).
033100         10  TB-767-IDENT-ULD     PIC X(10).
033200         10  TB-767-PESO          PIC 9(06)V9(02).
033300         10  TB-767-DESTINO       PIC X(10).
033400*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
033500*    COPY CPULDCAR.
033600*    LAYOUT UNIDAD DE CARGA (ULD) - MANIFIESTO DE VUELO
033700*    KC03CGA.MANIFIESTO.ULDCARGA - LARGO 50 BYTES
033800*    (LOS COMENTARIOS DE POSICION SON LOS MISMOS QUE FIGURAN EN
033900*    EL MIEMBRO CPULDCAR; SE REPITEN ACA PORQUE EL COPY SE
034000*    INLINEA A MANO, COMO HACE EL RESTO DE LOS PROGRAMAS DEL
034100*    SHOP CON LOS FRAGMENTOS DE LAYOUT SUELTOS.)
034200 01  WS-REG-ULDCARGA.
034300*    POSICION (1:9) TIPO DE UNIDAD - "Container" O "Pallet"
034400     03  CARGA-TIPO-ULD          PIC X(09) VALUE SPACES.
034500*    POSICION (10:3) ABREVIATURA IATA DE LA ULD (AYF,AKE,ETC)
034600     03  CARGA-ABREVIATURA       PIC X(03) VALUE SPACES.
034700*    POSICION (13:10) IDENTIFICADOR UNICO DE LA ULD
034800     03  CARGA-IDENT-ULD         PIC X(10) VALUE SPACES.
034900*    POSICION (23:3) TIPO DE AVION - SOLO SE ACEPTA 737 O 767
035000     03  CARGA-TIPO-AVION        PIC 9(03) VALUE ZEROS.
035100*    REDEFINE ALFANUMERICO DEL TIPO DE AVION, PARA EL TITULO
035200*    DEL LISTADO Y PARA LOS MENSAJES DE RECHAZO SIN RE-EDITAR.
035300     03  CARGA-TIPO-AVION-ALFA REDEFINES CARGA-TIPO-AVION
035400                                 PIC X(03).
035500*    POSICION (26:8) PESO DE LA UNIDAD EN LIBRAS, 2 DECIMALES
035600     03  CARGA-PESO              PIC 9(06)V9(02) VALUE ZEROS.
035700*    REDEFINE DEL PESO PARA DESGLOSAR ENTERO Y DECIMAL AL ARMAR
035800*    EL RENGLON DE DETALLE CON 6 DECIMALES (VER 8500-FORMATEAR).
035900     03  CARGA-PESO-DESGLOSE REDEFINES CARGA-PESO.
036000         05  CARGA-PESO-ENTERO   PIC 9(06).
036100         05  CARGA-PESO-DECIMAL  PIC 9(02).
036200*    POSICION (34:10) DESTINO - CODIGO DE AEROPUERTO/CIUDAD
036300     03  CARGA-DESTINO           PIC X(10) VALUE SPACES.
036400*    RELLENO HASTA COMPLETAR LOS 50 BYTES DEL REGISTRO LOGICO
036500     03  FILLER                  PIC X(07) VALUE SPACES.
036600
036700*    COPY CPLISTCA.
036800*    LAYOUT RENGLONES DEL LISTADO DE CARGA - LARGO 100 BYTES
036900*    TRES GRUPOS, UNO POR CADA RENGLON QUE PUEDE SALIR POR
037000*    DDLISTA (TITULO, SUBTITULO Y DETALLE); TODOS COMPARTEN EL
037100*    MISMO REG-SALIDA DE 100 BYTES (WRITE ... FROM).
037200 01  IMP-TITULO-CARGA.
037300*    "Load out of " FIJO - ENCABEZA CADA JUEGO DE RENGLONES
037400     05  FILLER                  PIC X(12) VALUE 'Load out of '.
037500*    TIPO DE AVION DEL JUEGO ACTUAL ('737' O '767')
037600     05  IMP-TIT-TIPO-AVION      PIC X(03) VALUE SPACES.
037700*    " aircraft " FIJO
037800     05  FILLER                  PIC X(10) VALUE ' aircraft '.
037900*    MATRICULA DE LA AERONAVE (WS-AVION-ID-737/767)
038000     05  IMP-TIT-AVION-ID        PIC X(07) VALUE SPACES.
038100*    RELLENO HASTA 100 BYTES
038200     05  FILLER                  PIC X(68) VALUE SPACES.
038300
038400*    ENCABEZADO DE COLUMNAS FIJO, NO CAMBIA ENTRE 737 Y 767
038500 01  IMP-SUBTITULO-CARGA.
038600     05  IMP-SUB-COL1        PIC X(20) VALUE 'Pallet/Container'.
038700     05  IMP-SUB-COL2        PIC X(16) VALUE 'Aircraft Type'.
038800     05  IMP-SUB-COL3        PIC X(16) VALUE 'Identifier'.
038900     05  IMP-SUB-COL4        PIC X(20) VALUE 'Weight (pounds)'.
039000     05  IMP-SUB-COL5        PIC X(16) VALUE 'Destination'.
039100     05  FILLER              PIC X(12) VALUE SPACES.
039200
039300*    UN RENGLON POR CADA ULD ACEPTADA, TOMADO DE TB-CARGA-737/767
039400 01  IMP-DETALLE-CARGA.
039500*    CARGA-TIPO-ULD DE LA UNIDAD ('Container' O 'Pallet')
039600     05  IMP-DET-TIPO-ULD        PIC X(20) VALUE SPACES.
039700*    TIPO DE AVION LITERAL ('737' O '767')
039800     05  IMP-DET-TIPO-AVION      PIC X(16) VALUE SPACES.
039900*    CARGA-IDENT-ULD DE LA UNIDAD
040000     05  IMP-DET-IDENT-ULD       PIC X(16) VALUE SPACES.
040100*    PESO FORMATEADO A 6 DECIMALES POR 8500-FORMATEAR-PESO-I
040200     05  IMP-DET-PESO            PIC X(20) VALUE SPACES.
040300*    CARGA-DESTINO DE LA UNIDAD
040400     05  IMP-DET-DESTINO         PIC X(16) VALUE SPACES.
040500*    RELLENO HASTA 100 BYTES
040600     05  FILLER                  PIC X(12) VALUE SPACES.
040700*/////////////////////////////////////////////////////////////////
040800
040900*=================================================================
041000*    NOTAS DE OPERACION - PARA CONSULTA DE QUIEN MANTENGA ESTE
041100*    PROGRAMA. NO SON EJECUTABLES, SOLO DOCUMENTACION DE REFERENCIA
041200*    QUE EL SHOP ACOSTUMBRA DEJAR JUNTO AL WORKING-STORAGE.
041300*-----------------------------------------------------------------
041400*    1) LAYOUT LOGICO DE UN RENGLON DE DDENTRA (ANTES DE UNSTRING):
041500*       CAMPO 1  TIPO DE ULD          "Container" O "Pallet"
041600*       CAMPO 2  ABREVIATURA IATA     3 POSICIONES (AYF,AKE,...)
041700*       CAMPO 3  IDENTIFICADOR ULD    HASTA 10 POSICIONES
041800*       CAMPO 4  TIPO DE AVION        "737" O "767"
041900*       CAMPO 5  PESO EN LIBRAS       FORMATO NNNNNN.NN
042000*       CAMPO 6  DESTINO              CODIGO DE AEROPUERTO/CIUDAD
042100*       LOS CAMPOS VIENEN SEPARADOS POR UNO O MAS BLANCOS; NO HAY
042200*       POSICIONES FIJAS DE COLUMNA EN EL ARCHIVO DE ENTRADA (A
042300*       DIFERENCIA DEL REGISTRO WS-REG-ULDCARGA, QUE SI ES FIJO).
042400*-----------------------------------------------------------------
042500*    2) CATALOGO DE MENSAJES DE RECHAZO (DISPLAY A SYSOUT, NO HAY
042600*       ARCHIVO DE RECHAZOS NI CODIGO DE ERROR POR MENSAJE):
042700*       REGLA 1 (2020) - "<tipo> not Container or Pallet,
042800*                        rejected load."
042900*       REGLA 2 (2030) - "<avion> bad airplane type"
043000*       REGLA 3 (2040) - "The <abrev> container is not compatible
043100*                        with the <avion> aircraft."
043200*       REGLA 4 (2060/2070) - "Unit <tipo> not added due to
043300*                        weight restrictions for 767." (SE EMITE
043400*                        TEXTUALMENTE IGUAL PARA 737 Y 767, VER
043500*                        NOTA GTE-1996-009 EN 2060-CARGAR-737-I).
043600*-----------------------------------------------------------------
043700*    3) ESTRUCTURA DEL LISTADO DDLISTA (VER 8000-REPORTE-I):
043800*       UN JUEGO POR TIPO DE AVION, 737 PRIMERO Y LUEGO 767:
043900*         RENGLON 1        TITULO ("Load out of NNN aircraft ...")
044000*         RENGLON 2        SUBTITULO (ENCABEZADO DE COLUMNAS FIJO)
044100*         RENGLONES 3..N   DETALLE, UNO POR UNIDAD ACEPTADA, EN
044200*                          EL ORDEN EN QUE LLEGARON (SIN ORDENAR
044300*                          NI CORTE DE CONTROL).
044400*       NO HAY RENGLON DE TOTALES EN EL LISTADO IMPRESO; LOS
044500*       TOTALES SOLO SALEN POR DISPLAY EN 9000-FINAL-I.
044600*-----------------------------------------------------------------
044700*    4) CODIGOS DE FILE STATUS QUE EL PROGRAMA DISTINGUE (VER
044800*       1000-INICIO-I Y 2100-LEER-I; CUALQUIER OTRO VALOR CAE EN
044900*       LA RAMA "WHEN OTHER" Y CORTA EL JOB CON RETURN-CODE 9999):
045000*       '00'  OPERACION CORRECTA (OPEN, READ)
045100*       '10'  FIN DE ARCHIVO EN READ (NO ES ERROR, TERMINA EL LOOP)
045200*       CUALQUIER OTRO VALOR DE FS-ENTRADA/FS-LISTADO SE TRATA
045300*       COMO ERROR DE JCL O DE MEDIO (DATASET NO ASIGNADO, DISCO
045400*       LLENO, ETC.) Y CORTA EL PROGRAMA.
045500*-----------------------------------------------------------------
045600*    5) EJEMPLO DE CALCULO DE TOPE DE PESO (REGLA 4): SI
045700*       WS-TOTAL-PESO-767 YA LLEVA 115500.00 LIBRAS Y LLEGA UNA
045800*       ULD DE 700.00 LIBRAS, WS-PESO-ACUM-PRUEBA DA 116200.00,
045900*       SUPERA WS-TOPE-767 (116000.00) Y LA UNIDAD SE RECHAZA SIN
046000*       TOCAR WS-TOTAL-PESO-767; LA SIGUIENTE ULD MAS LIVIANA
046100*       TODAVIA PUEDE ENTRAR SI CALZA EN EL TOPE RESTANTE.
046200*-----------------------------------------------------------------
046300*    6) LAS TABLAS TB-ABREV-737/767 SE CARGAN POR REDEFINES DE UN
046400*       GRUPO DE FILLER CON VALUE (WS-TABLA-ABREV-737-INI/767-INI)
046500*       EN VEZ DE VALORES INICIALES EN CADA OCC; ES EL MISMO
046600*       IDIOMA QUE USA EL SHOP PARA TABLAS CHICAS DE VALORES FIJOS
046700*       QUE NO SE LEEN DE UN ARCHIVO DE PARAMETROS.
046800*-----------------------------------------------------------------
046900*    7) MAPA DE DDNAMES CONTRA LOS ARCHIVOS FISICOS DEL JOB (VER
047000*       LA JCL DE PRODUCCION, NO INCLUIDA EN ESTE FUENTE):
047100*       DDENTRA  ->  KC03CGA.MANIFIESTO.ULDCARGA (ENTRADA, GENERADO
047200*                    POR EL SISTEMA DE OPERACIONES DE CARGA)
047300*       DDLISTA  ->  LISTADO DE CARGA IMPRESO (SYSOUT O DATASET DE
047400*                    SALIDA SEGUN EL PASO DE JCL QUE LO INVOQUE)
047500*-----------------------------------------------------------------
047600*    8) HISTORIAL DE LOS TOPES DE PESO (WS-TOPE-737/767): EL TOPE
047700*       DEL 737 (46000.00) NO CAMBIO DESDE EL ALTA DEL PROGRAMA EN
047800*       1987; EL DEL 767 SE CORRIGIO EN GTE-1990-004 (VER HISTORIAL
047900*       ARRIBA, ESTABA TOMANDO POR ERROR EL VALOR DEL 737) Y DESDE
048000*       ENTONCES SE MANTUVO EN 116000.00 SIN NUEVOS CAMBIOS.
048100*-----------------------------------------------------------------
048200*    9) LAS DOS TABLAS DE UNIDADES ACEPTADAS (TB-CARGA-737/767) Y
048300*       LAS DOS TABLAS DE ABREVIATURAS (TB-ABREV-737/767) SON
048400*       INDEPENDIENTES; UNA ULD ACEPTADA PARA UN 737 NUNCA SE
048500*       COMPARA CONTRA LA TABLA DE ABREVIATURAS DEL 767 NI
048600*       VICEVERSA (VER 2040-VALIDAR-ABREVIATURA-I).
048700*-----------------------------------------------------------------
048800*    10) ORDEN DE EVALUACION DE LAS CUATRO REGLAS DE NEGOCIO EN
048900*       2000-PROCESO-I: PRIMERO TIPO DE ULD (REGLA 1), LUEGO TIPO
049000*       DE AVION (REGLA 2), LUEGO COMPATIBILIDAD DE ABREVIATURA
049100*       (REGLA 3) Y POR ULTIMO TOPE DE PESO (REGLA 4); CADA UNA SE
049200*       SALTEA SI LA ANTERIOR YA DEJO WS-REG-VALIDO EN 'NO' (VER
049300*       LOS IF WS-REG-VALIDO = 'SI' ENCADENADOS EN 2000-PROCESO-I).
049400*       ESTO IMPLICA QUE UN RENGLON QUE FALLA VARIAS REGLAS A LA
049500*       VEZ SOLO EMITE EL PRIMER MENSAJE DE RECHAZO QUE APLIQUE,
049600*       NUNCA MAS DE UNO.
049700*=================================================================
049800 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
049900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
050000 PROCEDURE DIVISION.
050100
050200*    PARRAFO PRINCIPAL - ABRE, PROCESA TODO EL MANIFIESTO
050300*    RENGLON POR RENGLON, Y CIERRA. EL LISTADO DE CARGA SE
050400*    EMITE DESPUES DE CERRAR EL LOOP, DENTRO DE 9000-FINAL-I.
050500 MAIN-PROGRAM-I.
050600*    NUMERACION DE PARRAFOS DEL SHOP EN ESTE PROGRAMA: 1000
050700*    APERTURA, 2000 PROCESO DE CADA RENGLON (2010/2020/2030/2040/
050800*    2050/2100 SON SUS SUBRUTINAS), 8000 EMISION DEL LISTADO
050900*    (CORRE UNA SOLA VEZ, AL FINAL) Y 9000 CIERRE. NO HAY BLOQUE
051000*    3000/4000/... PORQUE ESTE JOB NO TIENE CORTE DE CONTROL.
051100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
051200     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
051300                                UNTIL WS-FIN-LECTURA
051400     PERFORM 9000-FINAL-I      THRU 9000-FINAL-F.
051500 MAIN-PROGRAM-F. EXIT.
051600
051700*=================================================================
051800*    1000  APERTURA DE ARCHIVOS Y PRIMERA LECTURA
051900*=================================================================
052000 1000-INICIO-I.
052100*    SI FALLA EL OPEN DE DDENTRA NI SIQUIERA SE INTENTA ABRIR
052200*    DDLISTA; SE CORTA EL JOB DE UNA CON RETURN-CODE 9999 Y
052300*    WS-FIN-LECTURA EN 'Y' PARA QUE MAIN-PROGRAM-I NO ENTRE AL
052400*    LOOP DE 2000-PROCESO-I.
052500     OPEN INPUT ULDCARGA.
052600     IF FS-ENTRADA IS NOT EQUAL '00'
052700        DISPLAY '* ERROR EN OPEN DDENTRA - STATUS ' FS-ENTRADA
052800        MOVE 9999 TO RETURN-CODE
052900        SET WS-FIN-LECTURA TO TRUE
053000     ELSE
053100        OPEN OUTPUT LISTADO
053200        IF FS-LISTADO IS NOT EQUAL '00'
053300*          DDENTRA YA QUEDO ABIERTO ACA; SE CIERRA IGUAL EN
053400*          9010-CERRAR-ARCHIVOS-I PORQUE ESE PARRAFO CIERRA
053500*          AMBOS ARCHIVOS SIN CONDICION (VER GTE-1993-014).
053600           DISPLAY '* ERROR EN OPEN DDLISTA - STATUS ' FS-LISTADO
053700           MOVE 9999 TO RETURN-CODE
053800           SET WS-FIN-LECTURA TO TRUE
053900        ELSE
054000*          PRIMERA LECTURA ANTICIPADA, PATRON READ-AHEAD PARA
054100*          QUE EL PERFORM ... UNTIL DE MAIN-PROGRAM-I CONTROLE
054200*          EL LOOP SIN LEER DE MAS AL LLEGAR AL FIN DE ARCHIVO.
054300           SET WS-NO-FIN-LECTURA TO TRUE
054400           PERFORM 2100-LEER-I THRU 2100-LEER-F
054500        END-IF
054600     END-IF.
054700 1000-INICIO-F. EXIT.
054800
054900*=================================================================
055000*    2000  PROCESO DE UN RENGLON DEL MANIFIESTO
055100*    EL CONTADOR DE SECUENCIA SOLO SE INCREMENTA CUANDO EL
055200*    RENGLON QUEDA BIEN FORMADO (6 CAMPOS); UN RENGLON
055300*    DESCARTADO POR 2010-PARSEAR-LIN-I NO CUENTA (GTE-2004-006).
055400*=================================================================
055500 2000-PROCESO-I.
055600     PERFORM 2010-PARSEAR-LIN-I THRU 2010-PARSEAR-LIN-F
055700     IF WS-CANT-CAMPOS = 6
055800        ADD 1 TO WS-CONT-SECUENCIA
055900        MOVE 'SI' TO WS-REG-VALIDO
056000        PERFORM 2020-VALIDAR-TIPO-ULD-I
056100                        THRU 2020-VALIDAR-TIPO-ULD-F
056200        IF WS-REG-VALIDO = 'SI'
056300           PERFORM 2030-VALIDAR-TIPO-AVION-I
056400                           THRU 2030-VALIDAR-TIPO-AVION-F
056500        END-IF
056600        IF WS-REG-VALIDO = 'SI'
056700           PERFORM 2040-VALIDAR-ABREVIATURA-I
056800                           THRU 2040-VALIDAR-ABREVIATURA-F
056900        END-IF
057000        IF WS-REG-VALIDO = 'SI'
057100           PERFORM 2050-CARGAR-UNIDAD-I THRU 2050-CARGAR-UNIDAD-F
057200        END-IF
057300     END-IF
057400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
057500 2000-PROCESO-F. EXIT.
057600
057700*-----------------------------------------------------------------
057800*    2010  DESARMA EL RENGLON EN SUS 6 CAMPOS SEPARADOS POR
057900*    BLANCOS. SI NO HAY EXACTAMENTE 6, EL RENGLON SE DESCARTA
058000*    SIN AVISO (TICKET GTE-1994-077).
058100*-----------------------------------------------------------------
058200 2010-PARSEAR-LIN-I.
058300     MOVE ZEROS  TO WS-CANT-CAMPOS
058400     MOVE SPACES TO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3
058500     MOVE SPACES TO WS-CAMPO-4 WS-CAMPO-5 WS-CAMPO-6 WS-CAMPO-7
058600     MOVE SPACES TO WS-REG-ULDCARGA
058700*    EL 7MO CAMPO NO TIENE POSICION EN EL LAYOUT LOGICO; SOLO
058800*    SIRVE PARA QUE TALLYING CUENTE 7 EN VEZ DE 6 CUANDO SOBRA
058900*    UNA PALABRA, Y ASI EL RENGLON SE DESCARTE MAS ABAJO.
059000     UNSTRING REG-ENTRADA DELIMITED BY ALL SPACE
059100        INTO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3 WS-CAMPO-4
059200             WS-CAMPO-5 WS-CAMPO-6 WS-CAMPO-7
059300        TALLYING IN WS-CANT-CAMPOS
059400     END-UNSTRING
059500     IF WS-CANT-CAMPOS = 6
059600        MOVE WS-CAMPO-1        TO CARGA-TIPO-ULD
059700        MOVE WS-CAMPO-2        TO CARGA-ABREVIATURA
059800        MOVE WS-CAMPO-3        TO CARGA-IDENT-ULD
059900        MOVE WS-CAMPO-4        TO CARGA-TIPO-AVION-ALFA
060000        MOVE WS-CAMPO-6        TO CARGA-DESTINO
060100        MOVE SPACES            TO WS-PESO-ENT-TXT WS-PESO-DEC-TXT
060200*       CAMPO 5 LLEGA "NNNNNN.NN"; SE PARTE POR EL PUNTO EN
060300*       ENTERO Y DECIMAL Y SE ARMA CARGA-PESO NUMERICO ABAJO.
060400        UNSTRING WS-CAMPO-5 DELIMITED BY '.'
060500           INTO WS-PESO-ENT-TXT WS-PESO-DEC-TXT
060600        END-UNSTRING
060700        INSPECT WS-PESO-ENT-TXT REPLACING LEADING SPACE BY ZERO
060800        MOVE WS-PESO-ENT-TXT   TO CARGA-PESO-ENTERO
060900        MOVE WS-PESO-DEC-TXT   TO CARGA-PESO-DECIMAL
061000     END-IF.
061100 2010-PARSEAR-LIN-F. EXIT.
061200
061300*-----------------------------------------------------------------
061400*    2020  REGLA 1 - TIPO DE ULD DEBE SER PALLET O CONTAINER
061500*-----------------------------------------------------------------
061600 2020-VALIDAR-TIPO-ULD-I.
061700*    COMPARACION LITERAL CONTRA LOS DOS UNICOS VALORES ACEPTADOS;
061800*    NO HAY TABLA PORQUE SON SOLO DOS Y NO CAMBIAN (SON LOS DOS
061900*    UNICOS TIPOS FISICOS DE UNIDAD DE CARGA AEREA DEL SHOP).
062000     IF CARGA-TIPO-ULD = 'Pallet' OR CARGA-TIPO-ULD = 'Container'
062100        CONTINUE
062200     ELSE
062300*       DEJA EL RENGLON ENTERO SIN CARGAR: LOS PARRAFOS 2030 EN
062400*       ADELANTE QUEDAN EN NO-OP PORQUE WS-REG-VALIDO PASA A 'NO'.
062500        MOVE SPACES TO WS-MENSAJE-RECHAZO
062600        STRING CARGA-TIPO-ULD      DELIMITED BY SPACE
062700               ' not Container or Pallet, rejected load.'
062800                                   DELIMITED BY SIZE
062900               INTO WS-MENSAJE-RECHAZO
063000        END-STRING
063100        DISPLAY WS-MENSAJE-RECHAZO
063200        MOVE 'NO' TO WS-REG-VALIDO
063300     END-IF.
063400 2020-VALIDAR-TIPO-ULD-F. EXIT.
063500
063600*-----------------------------------------------------------------
063700*    2030  REGLA 2 - TIPO DE AVION DEBE SER 737 O 767
063800*-----------------------------------------------------------------
063900 2030-VALIDAR-TIPO-AVION-I.
064000*    SOLO SE DESPACHAN VUELOS 737 Y 767 DESDE ESTA TERMINAL;
064100*    CUALQUIER OTRO VALOR NUMERICO (INCLUSO OTRO MODELO BOEING
064200*    O AIRBUS VALIDO EN OTRO LADO) SE RECHAZA ACA.
064300     IF CARGA-TIPO-AVION = 737 OR CARGA-TIPO-AVION = 767
064400        CONTINUE
064500     ELSE
064600        MOVE SPACES TO WS-MENSAJE-RECHAZO
064700        STRING CARGA-TIPO-AVION-ALFA DELIMITED BY SIZE
064800               ' bad airplane type'    DELIMITED BY SIZE
064900               INTO WS-MENSAJE-RECHAZO
065000        END-STRING
065100        DISPLAY WS-MENSAJE-RECHAZO
065200        MOVE 'NO' TO WS-REG-VALIDO
065300     END-IF.
065400 2030-VALIDAR-TIPO-AVION-F. EXIT.
065500
065600*-----------------------------------------------------------------
065700*    2040  REGLA 3 - ABREVIATURA IATA DEBE FIGURAR EN LA TABLA
065800*    DE ABREVIATURAS DEL TIPO DE AVION INFORMADO. LA BUSQUEDA
065900*    ES LINEAL (LAS TABLAS SON CHICAS, 7 Y 8 POSICIONES) Y SE
066000*    DELEGA EN 2041/2042 SEGUN EL TIPO DE AVION YA VALIDADO.
066100*-----------------------------------------------------------------
066200 2040-VALIDAR-ABREVIATURA-I.
066300     MOVE 'NO' TO WS-ABREV-ENCONTRADA
066400     MOVE 1    TO WS-IX-TABLA
066500     IF CARGA-TIPO-AVION = 737
066600        PERFORM 2041-BUSCAR-737-I THRU 2041-BUSCAR-737-F
066700           UNTIL WS-IX-TABLA > 7 OR WS-ABREV-ENCONTRADA = 'SI'
066800     ELSE
066900        PERFORM 2042-BUSCAR-767-I THRU 2042-BUSCAR-767-F
067000           UNTIL WS-IX-TABLA > 8 OR WS-ABREV-ENCONTRADA = 'SI'
067100     END-IF
067200     IF WS-ABREV-ENCONTRADA = 'NO'
067300        MOVE SPACES TO WS-MENSAJE-RECHAZO
067400        STRING 'The '                  DELIMITED BY SIZE
067500               CARGA-ABREVIATURA        DELIMITED BY SPACE
067600               ' container is not compatible with the '
067700                                        DELIMITED BY SIZE
067800               CARGA-TIPO-AVION-ALFA    DELIMITED BY SIZE
067900               ' aircraft.'             DELIMITED BY SIZE
068000               INTO WS-MENSAJE-RECHAZO
068100        END-STRING
068200        DISPLAY WS-MENSAJE-RECHAZO
068300        MOVE 'NO' TO WS-REG-VALIDO
068400     END-IF.
068500 2040-VALIDAR-ABREVIATURA-F. EXIT.
068600
068700*    BUSQUEDA LINEAL EN TB-ABREV-737; WS-IX-TABLA LA GOBIERNA
068800*    EL PERFORM ... UNTIL DE 2040-VALIDAR-ABREVIATURA-I.
068900 2041-BUSCAR-737-I.
069000*    UNA VUELTA DE LA BUSQUEDA LINEAL; SI ENCUENTRA, EL PERFORM
069100*    ...UNTIL DE 2040 CORTA POR WS-ABREV-ENCONTRADA = 'SI'. SI NO
069200*    ENCUENTRA EN NINGUNA DE LAS 7, CORTA POR WS-IX-TABLA > 7.
069300     IF CARGA-ABREVIATURA = TB-ABREV-737-OCC (WS-IX-TABLA)
069400        MOVE 'SI' TO WS-ABREV-ENCONTRADA
069500     END-IF
069600     ADD 1 TO WS-IX-TABLA.
069700 2041-BUSCAR-737-F. EXIT.
069800
069900*    IDEM 2041-BUSCAR-737-I PERO CONTRA TB-ABREV-767 (INCLUYE
070000*    LOS TIPOS DE PALLET P1P/P6P AGREGADOS EN GTE-2003-014).
070100 2042-BUSCAR-767-I.
070200     IF CARGA-ABREVIATURA = TB-ABREV-767-OCC (WS-IX-TABLA)
070300        MOVE 'SI' TO WS-ABREV-ENCONTRADA
070400     END-IF
070500     ADD 1 TO WS-IX-TABLA.
070600 2042-BUSCAR-767-F. EXIT.
070700
070800*-----------------------------------------------------------------
070900*    2050  REGLA 4 - CONTROL DE TOPE DE PESO Y ALTA DE LA UNIDAD
071000*    EN LA TABLA DEL AVION QUE CORRESPONDA (ORDEN DE LLEGADA).
071100*    SOLO DESPACHA AL PARRAFO DEL TIPO DE AVION QUE CORRESPONDA;
071200*    LA LOGICA DE TOPE ES IDENTICA EN AMBAS RAMAS, SALVO EL
071300*    TOPE Y LA TABLA DE DESTINO.
071400*-----------------------------------------------------------------
071500 2050-CARGAR-UNIDAD-I.
071600*    A ESTA ALTURA YA PASARON LAS REGLAS 1, 2 Y 3; SOLO FALTA LA
071700*    REGLA 4 (TOPE DE PESO), QUE SE DECIDE EN 2060/2070 SEGUN EL
071800*    TIPO DE AVION YA VALIDADO EN 2030-VALIDAR-TIPO-AVION-I.
071900     IF CARGA-TIPO-AVION = 737
072000        PERFORM 2060-CARGAR-737-I THRU 2060-CARGAR-737-F
072100     ELSE
072200        PERFORM 2070-CARGAR-767-I THRU 2070-CARGAR-767-F
072300     END-IF.
072400 2050-CARGAR-UNIDAD-F. EXIT.
072500
072600*    NOTA MSO 08/01/1996 - EL TEXTO DEL RECHAZO DICE "767" EN
072700*    AMBAS RAMAS, INCLUSO PARA EL 737. NO CORREGIR - VER
072800*    TICKET GTE-1996-009.
072900 2060-CARGAR-737-I.
073000*    PRUEBA EL NUEVO TOTAL EN UN AREA APARTE ANTES DE TOCAR EL
073100*    ACUMULADO REAL, PARA QUE UN RECHAZO POR PESO NO LO ALTERE.
073200     COMPUTE WS-PESO-ACUM-PRUEBA = WS-TOTAL-PESO-737 + CARGA-PESO
073300     IF WS-PESO-ACUM-PRUEBA > WS-TOPE-737
073400        MOVE SPACES TO WS-MENSAJE-RECHAZO
073500        STRING 'Unit '   DELIMITED BY SIZE
073600               CARGA-TIPO-ULD DELIMITED BY SPACE
073700               ' not added due to weight restrictions for 767.'
073800                          DELIMITED BY SIZE
073900               INTO WS-MENSAJE-RECHAZO
074000        END-STRING
074100        DISPLAY WS-MENSAJE-RECHAZO
074200     ELSE
074300        ADD CARGA-PESO TO WS-TOTAL-PESO-737
074400        ADD 1 TO WS-CANT-737
074500        SET IX-737 TO WS-CANT-737
074600        MOVE CARGA-TIPO-ULD  TO TB-737-TIPO-ULD (IX-737)
074700        MOVE CARGA-IDENT-ULD TO TB-737-IDENT-ULD (IX-737)
074800        MOVE CARGA-PESO      TO TB-737-PESO (IX-737)
074900        MOVE CARGA-DESTINO   TO TB-737-DESTINO (IX-737)
075000     END-IF.
075100 2060-CARGAR-737-F. EXIT.
075200
075300*    IDEM 2060-CARGAR-737-I, CONTRA EL TOPE Y LA TABLA DEL 767.
075400 2070-CARGAR-767-I.
075500*    IDEM 2060-CARGAR-737-I, CONTRA WS-TOTAL-PESO-767/WS-TOPE-767
075600*    Y DANDO ALTA EN TB-CARGA-767 EN VEZ DE TB-CARGA-737.
075700     COMPUTE WS-PESO-ACUM-PRUEBA = WS-TOTAL-PESO-767 + CARGA-PESO
075800     IF WS-PESO-ACUM-PRUEBA > WS-TOPE-767
075900        MOVE SPACES TO WS-MENSAJE-RECHAZO
076000        STRING 'Unit '   DELIMITED BY SIZE
076100               CARGA-TIPO-ULD DELIMITED BY SPACE
076200               ' not added due to weight restrictions for 767.'
076300                          DELIMITED BY SIZE
076400               INTO WS-MENSAJE-RECHAZO
076500        END-STRING
076600        DISPLAY WS-MENSAJE-RECHAZO
076700     ELSE
076800        ADD CARGA-PESO TO WS-TOTAL-PESO-767
076900        ADD 1 TO WS-CANT-767
077000        SET IX-767 TO WS-CANT-767
077100        MOVE CARGA-TIPO-ULD  TO TB-767-TIPO-ULD (IX-767)
077200        MOVE CARGA-IDENT-ULD TO TB-767-IDENT-ULD (IX-767)
077300        MOVE CARGA-PESO      TO TB-767-PESO (IX-767)
077400        MOVE CARGA-DESTINO   TO TB-767-DESTINO (IX-767)
077500     END-IF.
077600 2070-CARGAR-767-F. EXIT.
077700
077800*=================================================================
077900*    2100  LECTURA DEL MANIFIESTO DE CARGA (DDENTRA)
078000*=================================================================
078100 2100-LEER-I.
078200*    LLAMADO DESDE 1000-INICIO-I (PRIMERA LECTURA) Y DESDE EL
078300*    FINAL DE 2000-PROCESO-I (LECTURAS SIGUIENTES) - PATRON
078400*    READ-AHEAD, EL RENGLON LEIDO ACA SE PROCESA RECIEN EN LA
078500*    SIGUIENTE VUELTA DEL PERFORM ... UNTIL DE MAIN-PROGRAM-I.
078600     READ ULDCARGA.
078700     EVALUATE FS-ENTRADA
078800        WHEN '00'
078900           ADD 1 TO WS-CANT-LEIDOS
079000        WHEN '10'
079100           SET WS-FIN-LECTURA TO TRUE
079200        WHEN OTHER
079300           DISPLAY '* ERROR EN LECTURA DDENTRA - STATUS '
079400                   FS-ENTRADA
079500           MOVE 9999 TO RETURN-CODE
079600           SET WS-FIN-LECTURA TO TRUE
079700     END-EVALUATE.
079800 2100-LEER-F. EXIT.
079900
080000*=================================================================
080100*    8000  EMISION DEL LISTADO DE CARGA (DDLISTA) - 737 Y LUEGO
080200*    767, UNIDADES EN EL ORDEN EN QUE FUERON ACEPTADAS. SE EMITE
080300*    UNA SOLA VEZ, DESPUES DE CERRAR EL LOOP DE LECTURA, PARA NO
080400*    MEZCLAR RENGLONES DE DETALLE CON LOS MENSAJES DE RECHAZO.
080500*=================================================================
080600 8000-REPORTE-I.
080700     PERFORM 8100-IMPRIMIR-737-I THRU 8100-IMPRIMIR-737-F
080800     PERFORM 8200-IMPRIMIR-767-I THRU 8200-IMPRIMIR-767-F.
080900 8000-REPORTE-F. EXIT.
081000
081100*    TITULO + SUBTITULO + UN DETALLE POR CADA UNIDAD ACEPTADA
081200*    DEL 737, EN EL ORDEN DE TB-CARGA-737 (ORDEN DE LLEGADA).
081300 8100-IMPRIMIR-737-I.
081400     MOVE SPACES              TO IMP-TITULO-CARGA
081500     MOVE '737'                TO IMP-TIT-TIPO-AVION
081600     MOVE WS-AVION-ID-737       TO IMP-TIT-AVION-ID
081700     WRITE REG-SALIDA FROM IMP-TITULO-CARGA
081800     WRITE REG-SALIDA FROM IMP-SUBTITULO-CARGA
081900*    RECORRE TB-CARGA-737 DE 1 A WS-CANT-737 (CANTIDAD REAL DE
082000*    UNIDADES ACEPTADAS, NO LAS 999 OCURRENCIAS DECLARADAS).
082100     MOVE 1 TO WS-IX-737
082200     PERFORM 8110-DETALLE-737-I THRU 8110-DETALLE-737-F
082300        UNTIL WS-IX-737 > WS-CANT-737.
082400 8100-IMPRIMIR-737-F. EXIT.
082500
082600*    UN RENGLON DE DETALLE DEL 737, TOMADO DE TB-CARGA-737
082700*    (INDICE IX-737); EL PESO SE FORMATEA EN 8500 ANTES DE
082800*    ARMAR EL RENGLON.
082900 8110-DETALLE-737-I.
083000*    WS-IX-737 (77-LEVEL, GOBIERNA EL PERFORM...UNTIL DE 8100) SE
083100*    PASA AL INDICE IX-737 SOLO PARA SUBSCRIBIR LA TABLA.
083200     SET IX-737 TO WS-IX-737
083300     MOVE SPACES                      TO IMP-DETALLE-CARGA
083400     MOVE TB-737-TIPO-ULD (IX-737)    TO IMP-DET-TIPO-ULD
083500     MOVE '737'                       TO IMP-DET-TIPO-AVION
083600     MOVE TB-737-IDENT-ULD (IX-737)   TO IMP-DET-IDENT-ULD
083700     MOVE TB-737-PESO (IX-737)        TO WS-PESO-IMPR-VALOR
083800     PERFORM 8500-FORMATEAR-PESO-I THRU 8500-FORMATEAR-PESO-F
083900     MOVE TB-737-DESTINO (IX-737)     TO IMP-DET-DESTINO
084000     WRITE REG-SALIDA FROM IMP-DETALLE-CARGA
084100     ADD 1 TO WS-IX-737.
084200 8110-DETALLE-737-F. EXIT.
084300
084400*    IDEM 8100-IMPRIMIR-737-I, PARA EL 767.
084500 8200-IMPRIMIR-767-I.
084600     MOVE SPACES              TO IMP-TITULO-CARGA
084700     MOVE '767'                TO IMP-TIT-TIPO-AVION
084800     MOVE WS-AVION-ID-767       TO IMP-TIT-AVION-ID
084900     WRITE REG-SALIDA FROM IMP-TITULO-CARGA
085000     WRITE REG-SALIDA FROM IMP-SUBTITULO-CARGA
085100*    RECORRE TB-CARGA-767 DE 1 A WS-CANT-767, IGUAL QUE 8100
085200*    HACE CON TB-CARGA-737.
085300     MOVE 1 TO WS-IX-767
085400     PERFORM 8210-DETALLE-767-I THRU 8210-DETALLE-767-F
085500        UNTIL WS-IX-767 > WS-CANT-767.
085600 8200-IMPRIMIR-767-F. EXIT.
085700
085800*    IDEM 8110-DETALLE-737-I, PARA EL 767.
085900 8210-DETALLE-767-I.
086000*    IDEM 8110-DETALLE-737-I: PASA EL 77-LEVEL WS-IX-767 AL
086100*    INDICE IX-767 SOLO PARA SUBSCRIBIR LA TABLA TB-CARGA-767.
086200     SET IX-767 TO WS-IX-767
086300     MOVE SPACES                      TO IMP-DETALLE-CARGA
086400     MOVE TB-767-TIPO-ULD (IX-767)    TO IMP-DET-TIPO-ULD
086500     MOVE '767'                       TO IMP-DET-TIPO-AVION
086600     MOVE TB-767-IDENT-ULD (IX-767)   TO IMP-DET-IDENT-ULD
086700     MOVE TB-767-PESO (IX-767)        TO WS-PESO-IMPR-VALOR
086800     PERFORM 8500-FORMATEAR-PESO-I THRU 8500-FORMATEAR-PESO-F
086900     MOVE TB-767-DESTINO (IX-767)     TO IMP-DET-DESTINO
087000     WRITE REG-SALIDA FROM IMP-DETALLE-CARGA
087100     ADD 1 TO WS-IX-767.
087200 8210-DETALLE-767-F. EXIT.
087300
087400*-----------------------------------------------------------------
087500*    8500  ARMA EL PESO CON 6 DECIMALES SIN CEROS A LA IZQUIERDA
087600*    EN LA PARTE ENTERA (COMPATIBLE CON EL LISTADO HISTORICO).
087700*    LOS ULTIMOS 4 DECIMALES SON SIEMPRE '0000'; EL MANIFIESTO
087800*    SOLO TRAE 2 DECIMALES DE PESO (VER 2010-PARSEAR-LIN-I).
087900*-----------------------------------------------------------------
088000 8500-FORMATEAR-PESO-I.
088100     MOVE WS-PESO-IMPR-ENTERO  TO WS-PESO-ENT-ED
088200     MOVE WS-PESO-ENT-ED       TO WS-PESO-ENT-ALFA
088300     MOVE SPACES               TO WS-PESO-ENT-TRIM
088400     UNSTRING WS-PESO-ENT-ALFA DELIMITED BY ALL SPACE
088500        INTO WS-PESO-ENT-TRIM
088600     END-UNSTRING
088700     MOVE SPACES TO IMP-DET-PESO
088800     STRING WS-PESO-ENT-TRIM      DELIMITED BY SPACE
088900            '.'                  DELIMITED BY SIZE
089000            WS-PESO-IMPR-DECIMAL DELIMITED BY SIZE
089100            '0000'               DELIMITED BY SIZE
089200            INTO IMP-DET-PESO
089300     END-STRING.
089400 8500-FORMATEAR-PESO-F. EXIT.
089500
089600*=================================================================
089700*    9000  CIERRE DE ARCHIVOS Y FIN DE PROGRAMA
089800*    EL LISTADO SOLO SE EMITE SI NO HUBO ERROR DE OPEN/LECTURA
089900*    (RETURN-CODE 9999); SI HUBO ERROR, SE CIERRA LO QUE SE HAYA
090000*    ABIERTO Y SE TERMINA SIN LISTADO PARCIAL.
090100*=================================================================
090200 9000-FINAL-I.
090300*    LOS TOTALES POR DISPLAY SE EMITEN SIEMPRE, HAYA O NO HABIDO
090400*    ERROR; SI HUBO ERROR DE OPEN/LECTURA, WS-CANT-737/767 QUEDAN
090500*    EN LO QUE SE HAYA ALCANZADO A CARGAR ANTES DEL CORTE.
090600     IF RETURN-CODE NOT EQUAL 9999
090700        PERFORM 8000-REPORTE-I THRU 8000-REPORTE-F
090800     END-IF
090900     PERFORM 9010-CERRAR-ARCHIVOS-I THRU 9010-CERRAR-ARCHIVOS-F
091000     DISPLAY '* PGMCARGA - RENGLONES LEIDOS    : ' WS-CANT-LEIDOS
091100     DISPLAY '* PGMCARGA - UNIDADES CARGADAS 737: ' WS-CANT-737
091200     DISPLAY '* PGMCARGA - UNIDADES CARGADAS 767: ' WS-CANT-767.
091300 9000-FINAL-F. EXIT.
091400
091500*    CIERRA AMBOS ARCHIVOS INCONDICIONALMENTE; SI ALGUNO NO
091600*    LLEGO A ABRIRSE, EL CLOSE ES INOFENSIVO PARA LINE SEQUENTIAL.
091700 9010-CERRAR-ARCHIVOS-I.
091800     CLOSE ULDCARGA
091900     CLOSE LISTADO.
092000 9010-CERRAR-ARCHIVOS-F. EXIT.
